000100*
000200**************************************************************
000300*    COPYLIB-OPREQ.CPY
000400*    FINANCIAL OPERATION REQUEST RECORD - CAGE CHIP LEDGER
000500*    ONE ROW PER INBOUND REQUEST ON THE OPERATION REQUEST
000600*    STREAM (SEE CHIPLDGR SELECT CL-OPREQ-FILE).  CLOSEST
000700*    HOUSE ANALOGUE TO THE OLD COPYLIB-INLOG TRANSACTION-LOG
000800*    LAYOUT, RESHAPED FOR THE CAGE'S NINE REQUEST CODES.
000900*
001000*    1988-06-14 TH  INITIAL RELEASE.
001100*    1994-11-30 TH  ADDED CL-OP-AMOUNT-NUM AND CL-OP-LIMIT-NUM
001200*                   REDEFINES SO THE DRIVER CAN CLASS-TEST AN
001300*                   INBOUND AMOUNT/LIMIT WITHOUT A SEPARATE
001400*                   NUMERIC-EDIT MOVE.  REQ CG-131.
001500**************************************************************
001600
001700 01  CL-OPREQ-RECORD.
001800     05  CL-OP-CODE                  PIC X(10).
001900         88  CL-OP-IS-ACCOUNT            VALUE 'ACCOUNT'.
002000         88  CL-OP-IS-BALANCE            VALUE 'BALANCE'.
002100         88  CL-OP-IS-DEPOSIT            VALUE 'DEPOSIT'.
002200         88  CL-OP-IS-WITHDRAW           VALUE 'WITHDRAW'.
002300         88  CL-OP-IS-BET                VALUE 'BET'.
002400         88  CL-OP-IS-PAYOUT             VALUE 'PAYOUT'.
002500         88  CL-OP-IS-HISTORY            VALUE 'HISTORY'.
002600         88  CL-OP-IS-EXPORT             VALUE 'EXPORT'.
002700         88  CL-OP-IS-RESET              VALUE 'RESET'.
002800
002900     05  CL-OP-PLAYER-ID             PIC X(40).
003000*                                    TARGET PLAYER (BLANK FOR
003100*                                    PAYOUT/RESET).
003200
003300     05  CL-OP-AMOUNT-TEXT           PIC X(15).
003400     05  CL-OP-AMOUNT-NUM REDEFINES
003500             CL-OP-AMOUNT-TEXT       PIC S9(13)V99.
003600*                                    MONEY AMOUNT, WHERE
003700*                                    APPLICABLE; VALIDATED
003800*                                    BEFORE USE (SEE
003900*                                    G0100-VALIDATE-AMOUNT).
004000
004100     05  CL-OP-TXN-ID                PIC X(36).
004200*                                    BET TRANSACTION ID
004300*                                    (PAYOUT ONLY).
004400
004500     05  CL-OP-RESULT                PIC X(04).
004600*                                    WIN/LOSS/PUSH (PAYOUT
004700*                                    ONLY).
004800
004900     05  CL-OP-LIMIT-TEXT            PIC X(05).
005000     05  CL-OP-LIMIT-NUM REDEFINES
005100             CL-OP-LIMIT-TEXT        PIC 9(05).
005200*                                    HISTORY/EXPORT ROW LIMIT,
005300*                                    OR SPACES FOR DEFAULT.
005400
005500     05  FILLER                      PIC X(20).
005600*                                    RESERVED FOR CAGE USE.
