000100*
000200**************************************************************
000300*    COPYLIB-ACCOUNT.CPY
000400*    PLAYER ACCOUNT MASTER RECORD - CAGE CHIP LEDGER
000500*    ONE ROW PER PLAYER.  KEYED BY CL-ACCT-PLAYER-ID ON THE
000600*    INDEXED MASTER FILE (SEE CHIPLDGR SELECT CL-ACCOUNT-FILE).
000700*
000800*    1988-06-14 TH  INITIAL RELEASE.  REPLACES THE OLD
000900*                   COPYLIB-CUSTOMER LAYOUT FOR THE CAGE.
001000*    1991-02-04 RMK ADDED CL-ACCT-CREATED-TS-PARTS REDEFINES
001100*                   SO THE NIGHT REPORT COULD PRINT OPEN-DATE
001200*                   WITHOUT AN UNSTRING.  REQ CG-114.
001300*    1994-11-30 TH  ADDED CL-ACCT-BAL-ALT REDEFINES FOR THE
001400*                   CAGE COUNT SHEET (WHOLE CHIPS / CENTS).
001500**************************************************************
001600
001700 01  CL-ACCOUNT-RECORD.
001800     05  CL-ACCT-PLAYER-ID           PIC X(40).
001900*                                    PLAYER IDENTIFIER (CAGE
002000*                                    ISSUES THESE AS UUID-STYLE
002100*                                    STRINGS).
002200
002300     05  CL-ACCT-BALANCE             PIC S9(13)V99.
002400*                                    CURRENT CHIP BALANCE,
002500*                                    SIGNED, 2 DECIMALS.
002600     05  CL-ACCT-BAL-ALT REDEFINES CL-ACCT-BALANCE.
002700         10  CL-ACCT-BAL-WHOLE       PIC S9(13).
002800         10  CL-ACCT-BAL-CENTS       PIC 9(02).
002900
003000     05  CL-ACCT-CREATED-TS          PIC X(26).
003100*                                    ACCOUNT-OPEN TIMESTAMP,
003200*                                    ISO-8601 TEXT, E.G.
003300*                                    1994-11-30T08:15:00,00
003400     05  CL-ACCT-CREATED-TS-PARTS REDEFINES
003500             CL-ACCT-CREATED-TS.
003600         10  CL-ACCT-CR-YEAR         PIC X(04).
003700         10  FILLER                  PIC X(01).
003800         10  CL-ACCT-CR-MONTH        PIC X(02).
003900         10  FILLER                  PIC X(01).
004000         10  CL-ACCT-CR-DAY          PIC X(02).
004100         10  FILLER                  PIC X(16).
004200
004300     05  FILLER                      PIC X(30).
004400*                                    RESERVED FOR CAGE USE.
