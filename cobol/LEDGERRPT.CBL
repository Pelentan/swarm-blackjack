000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEDGERRPT AS 'LEDGERRPT.CBL'.
000300 AUTHOR. T HALVORSEN.
000400 INSTALLATION. SWARM BLACKJACK - CAGE SYSTEMS.
000500 DATE-WRITTEN. 1988-07-05.
000600 DATE-COMPILED.
000700 SECURITY. CAGE INTERNAL USE ONLY.
000800*
000900* Purpose: Print one player's ledger - account summary plus a
001000*          most-recent-first transaction detail listing - to
001100*          the cage report stream.  CALLed from CHIPLDGR when
001200*          an EXPORT request is read off the operation stream.
001300*          Structured on the old submit-invoices.cbl heading/
001400*          detail/footer print loop.
001500*
001600*---------------------------------------------------------
001700* CHANGE LOG
001800*---------------------------------------------------------
001900* 1988-07-05 TH   INITIAL VERSION.
002000* 1988-10-19 PB   NET RESULT NOW ACCUMULATES BY TYPE INSTEAD
002100*                 OF JUST SUMMING AMOUNT - LOSSES AND
002200*                 WITHDRAWALS WERE SHOWING AS DEPOSITS ON THE
002300*                 SHIFT SUPERVISOR'S COPY.  REQ CG-063.
002400* 1990-07-10 RMK  TABLE CAPPED AT 500 ROWS INSTEAD OF READING
002500*                 THE WHOLE JOURNAL - LARGE PLAYERS WERE
002600*                 SLOWING THE NIGHT BATCH.  REQ CG-097.
002700* 1994-11-30 TH   DETAIL LINE NOW USES THE SHORT (8-CHAR) TXN
002800*                 ID FROM THE JOURNAL RECORD'S OWN REDEFINES
002900*                 INSTEAD OF A LOCAL REFERENCE MODIFICATION.
003000*                 REQ CG-131.
003100* 1998-11-16 RMK  Y2K: REPORT TIMESTAMP WINDOWED THE SAME WAY
003200*                 AS CHIPLOG - SEE THAT PROGRAM'S LOG FOR
003300*                 REQ CG-166.
003400* 1999-03-22 PB   ROW COUNT AND NET RESULT WERE CARRYING OVER
003500*                 FROM ONE PLAYER'S EXPORT TO THE NEXT WHEN THE
003600*                 CAGE RAN SEVERAL EXPORT REQUESTS BACK TO BACK
003700*                 IN ONE CHIPLDGR STREAM - WORKING STORAGE IS
003800*                 NOT RE-INITIALIZED BETWEEN CALLS.  ACCUMULATORS
003900*                 NOW RESET ON ENTRY.  REQ CG-171.
004000* 2001-10-11 RMK  A PLAYER WITH MORE THAN 500 TRANSACTIONS HAD
004100*                 OLDER ROWS QUIETLY AGED OUT OF WT-TXN-TABLE
004200*                 (SEE REQ CG-097) WITH NO MARK ON THE PRINTOUT -
004300*                 THE SHIFT SUPERVISOR COULD NOT TELL A SHORT
004400*                 PLAYER HISTORY FROM A TRIMMED ONE.  ADDED
004500*                 SCRATCH COUNTER 77 WS-DROPPED-COUNT, BUMPED
004600*                 ONCE PER ROW AGED OUT IN B0300, AND PRINTED
004700*                 IT ON THE SUMMARY LINE.  REQ CG-182.
004800*---------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CL-DIGIT-CLASS IS '0' THRU '9'.
005400*---------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CL-ACCOUNT-FILE ASSIGN TO 'CLACCT'
005800            ORGANIZATION IS INDEXED
005900            ACCESS MODE IS DYNAMIC
006000            RECORD KEY IS CL-ACCT-PLAYER-ID
006100            FILE STATUS IS CL-ACCT-STATUS.
006200
006300     SELECT CL-JOURNAL-FILE ASSIGN TO 'CLJRNL'
006400            ORGANIZATION IS INDEXED
006500            ACCESS MODE IS DYNAMIC
006600            RECORD KEY IS CL-TXN-ID
006700            ALTERNATE RECORD KEY IS CL-TXN-PLAYER-ID
006800                    WITH DUPLICATES
006900            FILE STATUS IS CL-JRNL-STATUS.
007000
007100     SELECT OPTIONAL CL-PRINT-FILE ASSIGN TO
007200            'data/ledgerrpt.txt'
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS CL-PRINT-STATUS.
007500
007600**********************************************************
007700 DATA DIVISION.
007800*---------------------------------------------------------
007900 FILE SECTION.
008000 FD  CL-ACCOUNT-FILE.
008100     COPY COPYLIB-ACCOUNT.
008200
008300 FD  CL-JOURNAL-FILE.
008400     COPY COPYLIB-CHIPTXN.
008500
008600 FD  CL-PRINT-FILE.
008700 01  CL-PRINT-REC.
008800     05  CL-PRINT-LINE               PIC X(120).                  CG182
008900     05  FILLER                      PIC X(10).
009000
009100**********************************************************
009200 WORKING-STORAGE SECTION.
009300 01  FILE-STATUS-FIELDS.
009400     05  CL-ACCT-STATUS              PIC XX.
009500         88  CL-ACCT-SUCCESSFUL          VALUE '00'.
009600         88  CL-ACCT-NOT-FOUND           VALUE '23'.
009700     05  CL-JRNL-STATUS               PIC XX.
009800         88  CL-JRNL-SUCCESSFUL           VALUE '00'.
009900         88  CL-JRNL-END-OF-KEY           VALUE '10'.
010000     05  CL-PRINT-STATUS              PIC XX.
010100         88  CL-PRINT-SUCCESSFUL          VALUE '00'.
010200
010300 01  RPT-SWITCHES.
010400     05  CL-ACCT-FOUND-SW            PIC X VALUE 'N'.
010500         88  CL-ACCT-FOUND               VALUE 'Y'.
010600     05  CL-JRNL-SCAN-DONE-SW        PIC X VALUE 'N'.
010700         88  CL-JRNL-SCAN-DONE           VALUE 'Y'.
010800
010900 01  WN-KEPT                         PIC S9(5) COMP VALUE ZERO.
011000 01  WN-OUT-COUNT                    PIC S9(5) COMP VALUE ZERO.
011100 01  WX                              PIC S9(5) COMP VALUE ZERO.
011200
011300*    scratch counter - rows aged out of WT-TXN-TABLE by the 500-row  CG182
011400*    cap (REQ CG-097) so the cage can see a trimmed export on the
011500*    summary line instead of mistaking it for a short history.
011600 77  WS-DROPPED-COUNT                PIC S9(5) COMP VALUE ZERO.    CG182
011700 01  WN-EFFECTIVE-LIMIT              PIC 9(05) VALUE 200.
011800 01  WN-LIMIT-DEFAULT                PIC 9(05) VALUE 200.
011900 01  WN-LIMIT-MAX                    PIC 9(05) VALUE 500.
012000
012100 01  WN-NET-RESULT                   PIC S9(13)V99 VALUE ZERO.
012200
012300*    up to 500 most-recent journal rows for one player, kept
012400*    in ascending (oldest-first) order - newest row occupies
012500*    the last filled slot.  see B0300-STORE-ROW-IN-TABLE.
012600 01  WT-TXN-TABLE.
012700     05  WT-TXN-ENTRY OCCURS 500 TIMES.
012800         10  WT-TXN-ID               PIC X(36).
012900         10  WT-TXN-ID-PARTS REDEFINES
013000                 WT-TXN-ID.
013100             15  WT-TXN-ID-SHORT     PIC X(08).
013200             15  FILLER              PIC X(28).
013300         10  WT-TXN-TYPE             PIC X(12).
013400         10  WT-TXN-AMOUNT           PIC S9(13)V99.
013500         10  WT-TXN-BAL-BEFORE       PIC S9(13)V99.
013600         10  WT-TXN-BAL-AFTER        PIC S9(13)V99.
013700         10  WT-TXN-CREATED-TS       PIC X(26).
013800         10  FILLER                  PIC X(20).
013900
014000 01  WS-CURR-DATE-6.
014100     05  WS-CD-YY                    PIC 9(02).
014200     05  WS-CD-MM                    PIC 9(02).
014300     05  WS-CD-DD                    PIC 9(02).
014400 01  WS-CURR-TIME-8.
014500     05  WS-CT-HH                    PIC 9(02).
014600     05  WS-CT-MM                    PIC 9(02).
014700     05  WS-CT-SS                    PIC 9(02).
014800     05  WS-CT-CS                    PIC 9(02).
014900 01  WS-CENTURY-PREFIX               PIC 9(02) VALUE 19.
015000 01  WS-RUN-TS.
015100     05  WS-RUN-YEAR                 PIC 9(04).
015200     05  FILLER                      PIC X(01) VALUE '-'.
015300     05  WS-RUN-MONTH                PIC 9(02).
015400     05  FILLER                      PIC X(01) VALUE '-'.
015500     05  WS-RUN-DAY                  PIC 9(02).
015600     05  FILLER                      PIC X(01) VALUE ' '.
015700     05  WS-RUN-HOUR                 PIC 9(02).
015800     05  FILLER                      PIC X(01) VALUE ':'.
015900     05  WS-RUN-MINUTE               PIC 9(02).
016000     05  FILLER                      PIC X(01) VALUE ':'.
016100     05  WS-RUN-SECOND               PIC 9(02).
016200
016300 01  HEADLINE                        PIC X(78) VALUE ALL '-'.
016400
016500 01  WR-HEAD-1                       PIC X(78) VALUE
016600     'Swarm Blackjack - Player Ledger'.
016700 01  WR-HEAD-2.
016800     05  FILLER                      PIC X(20) VALUE SPACE.
016900     05  WH2-PLAYER-ID               PIC X(40).
017000     05  FILLER                      PIC X(18) VALUE SPACE.
017100 01  WR-HEAD-3.
017200     05  FILLER                      PIC X(10) VALUE
017300         'Account summary as of '.
017400     05  WH3-TIMESTAMP               PIC X(19).
017500     05  FILLER                      PIC X(49) VALUE SPACE.
017600
017700 01  WR-SUMMARY-LINE.
017800     05  FILLER                      PIC X(15) VALUE
017900         'Transactions: '.
018000     05  WS-SUM-COUNT                PIC ZZZZ9.
018100     05  FILLER                      PIC X(15) VALUE
018200         '  Net Result: '.
018300     05  WS-SUM-NET                  PIC +9(13).99.
018400     05  FILLER                      PIC X(19) VALUE
018500         '  Current Balance: '.
018600     05  WS-SUM-BALANCE              PIC -9(13).99.
018700     05  FILLER                      PIC X(19) VALUE
018800         '  Rows Not Shown: '.
018900     05  WS-SUM-DROPPED               PIC ZZZZ9.
019000     05  FILLER                      PIC X(05) VALUE SPACE.
019100
019200 01  WR-DETAIL-HEAD.
019300     05  FILLER                      PIC X(10) VALUE 'ID'.
019400     05  FILLER                      PIC X(14) VALUE 'TYPE'.
019500     05  FILLER                      PIC X(18) VALUE 'AMOUNT'.
019600     05  FILLER                      PIC X(18) VALUE 'BEFORE'.
019700     05  FILLER                      PIC X(18) VALUE 'AFTER'.
019800     05  FILLER                      PIC X(20) VALUE
019900         'TIMESTAMP'.
020000
020100 01  WR-DETAIL-LINE.
020200     05  WD-ID                       PIC X(10).
020300     05  WD-TYPE                     PIC X(14).
020400     05  WD-AMOUNT                   PIC -9(11).99.
020500     05  FILLER                      PIC X(04) VALUE SPACE.
020600     05  WD-BEFORE                   PIC -9(11).99.
020700     05  FILLER                      PIC X(04) VALUE SPACE.
020800     05  WD-AFTER                    PIC -9(11).99.
020900     05  FILLER                      PIC X(04) VALUE SPACE.
021000     05  WD-TIMESTAMP                PIC X(26).
021100
021200 01  WR-FOOTER.
021300     05  FILLER                      PIC X(37) VALUE
021400         'Swarm Blackjack - bank-service - Gen'.
021500     05  FILLER                      PIC X(9)  VALUE
021600         'erated '.
021700     05  WF-TIMESTAMP                PIC X(19).
021800     05  FILLER                      PIC X(13) VALUE SPACE.
021900
022000**********************************************************
022100 LINKAGE SECTION.
022200*---------------------------------------------------------
022300 01  LK-PLAYER-ID                    PIC X(40).
022400 01  LK-LIMIT-TEXT                   PIC X(05).
022500 01  LK-RETURN-CODE                  PIC X(02).
022600     88  LK-EXPORT-OK                    VALUE '00'.
022700     88  LK-EXPORT-PLAYER-NOT-FOUND      VALUE '03'.
022800
022900**********************************************************
023000 PROCEDURE DIVISION USING LK-PLAYER-ID LK-LIMIT-TEXT
023100         LK-RETURN-CODE.
023200 000-LEDGER-REPORT.
023300
023400     PERFORM A0100-INITIALIZE
023500     PERFORM A0200-LOOKUP-ACCOUNT
023600
023700     IF CL-ACCT-FOUND
023800         PERFORM B0100-COLLECT-TRANSACTIONS
023900         PERFORM C0100-PRINT-REPORT
024000         SET LK-EXPORT-OK TO TRUE
024100     ELSE
024200         SET LK-EXPORT-PLAYER-NOT-FOUND TO TRUE
024300     END-IF
024400
024500     PERFORM Z0100-TERMINATE
024600
024700     EXIT PROGRAM
024800     .
024900**********************************************************
025000 A0100-INITIALIZE.
025100
025200*    working storage survives from one CALL to the next within
025300*    the same run unit - CHIPLDGR may CALL this program once
025400*    per EXPORT request read off the operation stream, so the
025500*    accumulators and switches must be put back to their
025600*    start-of-report state here rather than relying on their
025700*    WORKING-STORAGE VALUE clauses.  REQ CG-171.
025800     MOVE ZERO TO WN-KEPT WN-OUT-COUNT WN-NET-RESULT
025900                  WS-DROPPED-COUNT
026000     MOVE 'N'  TO CL-ACCT-FOUND-SW CL-JRNL-SCAN-DONE-SW
026100
026200     OPEN INPUT CL-ACCOUNT-FILE
026300                CL-JOURNAL-FILE
026400
026500     PERFORM A0110-RESOLVE-LIMIT
026600     PERFORM A0120-BUILD-RUN-TIMESTAMP
026700     .
026800**********************************************************
026900 A0110-RESOLVE-LIMIT.
027000
027100     MOVE WN-LIMIT-DEFAULT TO WN-EFFECTIVE-LIMIT
027200
027300     IF LK-LIMIT-TEXT IS NUMERIC
027400         IF LK-LIMIT-TEXT > ZERO
027500             MOVE LK-LIMIT-TEXT TO WN-EFFECTIVE-LIMIT
027600             IF WN-EFFECTIVE-LIMIT > WN-LIMIT-MAX
027700                 MOVE WN-LIMIT-MAX TO WN-EFFECTIVE-LIMIT
027800             END-IF
027900         END-IF
028000     END-IF
028100     .
028200**********************************************************
028300 A0120-BUILD-RUN-TIMESTAMP.
028400
028500     ACCEPT WS-CURR-DATE-6 FROM DATE
028600     ACCEPT WS-CURR-TIME-8 FROM TIME
028700
028800*    Y2K WINDOW - SEE CHIPLOG CHANGE LOG 1998-11-16
028900     IF WS-CD-YY < 50                                                CG166
029000         MOVE 20 TO WS-CENTURY-PREFIX
029100     ELSE
029200         MOVE 19 TO WS-CENTURY-PREFIX
029300     END-IF
029400
029500     STRING WS-CENTURY-PREFIX WS-CD-YY DELIMITED BY SIZE
029600             INTO WS-RUN-YEAR
029700     MOVE WS-CD-MM TO WS-RUN-MONTH
029800     MOVE WS-CD-DD TO WS-RUN-DAY
029900     MOVE WS-CT-HH TO WS-RUN-HOUR
030000     MOVE WS-CT-MM TO WS-RUN-MINUTE
030100     MOVE WS-CT-SS TO WS-RUN-SECOND
030200     .
030300**********************************************************
030400 A0200-LOOKUP-ACCOUNT.
030500
030600     MOVE LK-PLAYER-ID TO CL-ACCT-PLAYER-ID
030700     READ CL-ACCOUNT-FILE
030800         INVALID KEY CONTINUE
030900     END-READ
031000
031100     IF CL-ACCT-SUCCESSFUL
031200         SET CL-ACCT-FOUND TO TRUE
031300     END-IF
031400     .
031500**********************************************************
031600 B0100-COLLECT-TRANSACTIONS.
031700
031800     MOVE LK-PLAYER-ID TO CL-TXN-PLAYER-ID
031900     START CL-JOURNAL-FILE KEY IS NOT LESS THAN
032000             CL-TXN-PLAYER-ID
032100         INVALID KEY SET CL-JRNL-SCAN-DONE TO TRUE
032200     END-START
032300
032400     IF NOT CL-JRNL-SCAN-DONE
032500         PERFORM B0200-READ-NEXT-JOURNAL-ROW
032600     END-IF
032700
032800     PERFORM B0300-STORE-ROW-IN-TABLE
032900         UNTIL CL-JRNL-SCAN-DONE
033000     .
033100**********************************************************
033200 B0200-READ-NEXT-JOURNAL-ROW.
033300
033400     READ CL-JOURNAL-FILE NEXT RECORD
033500         AT END SET CL-JRNL-SCAN-DONE TO TRUE
033600     END-READ
033700
033800     IF NOT CL-JRNL-SCAN-DONE
033900         IF CL-TXN-PLAYER-ID NOT = LK-PLAYER-ID
034000             SET CL-JRNL-SCAN-DONE TO TRUE
034100         END-IF
034200     END-IF
034300     .
034400**********************************************************
034500 B0300-STORE-ROW-IN-TABLE.
034600
034700     IF WN-KEPT < WN-EFFECTIVE-LIMIT
034800         ADD 1 TO WN-KEPT
034900     ELSE
035000         ADD 1 TO WS-DROPPED-COUNT
035100         PERFORM B0400-SHIFT-TABLE-UP
035200             VARYING WX FROM 1 BY 1
035300             UNTIL WX > (WN-EFFECTIVE-LIMIT - 1)
035400     END-IF
035500
035600     MOVE CL-TXN-ID            TO WT-TXN-ID (WN-KEPT)
035700     MOVE CL-TXN-TYPE          TO WT-TXN-TYPE (WN-KEPT)
035800     MOVE CL-TXN-AMOUNT        TO WT-TXN-AMOUNT (WN-KEPT)
035900     MOVE CL-TXN-BALANCE-BEFORE
036000                               TO WT-TXN-BAL-BEFORE (WN-KEPT)
036100     MOVE CL-TXN-BALANCE-AFTER
036200                               TO WT-TXN-BAL-AFTER (WN-KEPT)
036300     MOVE CL-TXN-CREATED-TS    TO WT-TXN-CREATED-TS (WN-KEPT)
036400
036500     PERFORM B0200-READ-NEXT-JOURNAL-ROW
036600     .
036700**********************************************************
036800 B0400-SHIFT-TABLE-UP.
036900
037000     MOVE WT-TXN-ENTRY (WX + 1) TO WT-TXN-ENTRY (WX)
037100     .
037200**********************************************************
037300 C0100-PRINT-REPORT.
037400
037500     OPEN OUTPUT CL-PRINT-FILE
037600
037700     MOVE WS-RUN-YEAR   TO WH3-TIMESTAMP (1:4)
037800     MOVE '-'           TO WH3-TIMESTAMP (5:1)
037900     MOVE WS-RUN-MONTH  TO WH3-TIMESTAMP (6:2)
038000     MOVE '-'           TO WH3-TIMESTAMP (8:1)
038100     MOVE WS-RUN-DAY    TO WH3-TIMESTAMP (9:2)
038200     MOVE ' '           TO WH3-TIMESTAMP (11:1)
038300     MOVE WS-RUN-HOUR   TO WH3-TIMESTAMP (12:2)
038400     MOVE ':'           TO WH3-TIMESTAMP (14:1)
038500     MOVE WS-RUN-MINUTE TO WH3-TIMESTAMP (15:2)
038600     MOVE ':'           TO WH3-TIMESTAMP (17:1)
038700     MOVE WS-RUN-SECOND TO WH3-TIMESTAMP (18:2)
038800     MOVE WH3-TIMESTAMP TO WF-TIMESTAMP
038900
039000     MOVE LK-PLAYER-ID TO WH2-PLAYER-ID
039100
039200     MOVE HEADLINE TO CL-PRINT-LINE
039300     WRITE CL-PRINT-REC AFTER ADVANCING TOP-OF-FORM
039400     MOVE WR-HEAD-1 TO CL-PRINT-LINE
039500     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
039600     MOVE WR-HEAD-2 TO CL-PRINT-LINE
039700     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
039800     MOVE WR-HEAD-3 TO CL-PRINT-LINE
039900     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
040000     MOVE HEADLINE TO CL-PRINT-LINE
040100     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
040200
040300     PERFORM D0100-ACCUMULATE-AND-PRINT-DETAIL
040400         VARYING WX FROM WN-KEPT BY -1
040500         UNTIL WX < 1
040600
040700     MOVE WN-OUT-COUNT     TO WS-SUM-COUNT
040800     MOVE WN-NET-RESULT    TO WS-SUM-NET
040900     MOVE CL-ACCT-BALANCE  TO WS-SUM-BALANCE
041000     MOVE WS-DROPPED-COUNT TO WS-SUM-DROPPED
041100
041200     MOVE HEADLINE TO CL-PRINT-LINE
041300     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
041400     MOVE WR-SUMMARY-LINE TO CL-PRINT-LINE
041500     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
041600     MOVE HEADLINE TO CL-PRINT-LINE
041700     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
041800     MOVE WR-FOOTER TO CL-PRINT-LINE
041900     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
042000
042100     CLOSE CL-PRINT-FILE
042200     .
042300**********************************************************
042400 D0100-ACCUMULATE-AND-PRINT-DETAIL.
042500
042600     ADD 1 TO WN-OUT-COUNT
042700
042800     EVALUATE TRUE
042900         WHEN WT-TXN-TYPE (WX) = 'payout_win'
043000              OR WT-TXN-TYPE (WX) = 'deposit'
043100              OR WT-TXN-TYPE (WX) = 'payout_push'
043200             ADD WT-TXN-AMOUNT (WX) TO WN-NET-RESULT
043300         WHEN WT-TXN-TYPE (WX) = 'bet'
043400              OR WT-TXN-TYPE (WX) = 'payout_loss'
043500              OR WT-TXN-TYPE (WX) = 'withdrawal'
043600             SUBTRACT WT-TXN-AMOUNT (WX) FROM WN-NET-RESULT
043700         WHEN OTHER
043800             CONTINUE
043900     END-EVALUATE
044000
044100     MOVE WT-TXN-ID-SHORT (WX)     TO WD-ID
044200     MOVE WT-TXN-TYPE (WX)         TO WD-TYPE
044300     MOVE WT-TXN-AMOUNT (WX)       TO WD-AMOUNT
044400     MOVE WT-TXN-BAL-BEFORE (WX)   TO WD-BEFORE
044500     MOVE WT-TXN-BAL-AFTER (WX)    TO WD-AFTER
044600     MOVE WT-TXN-CREATED-TS (WX)   TO WD-TIMESTAMP
044700
044800     MOVE WR-DETAIL-LINE TO CL-PRINT-LINE
044900     WRITE CL-PRINT-REC AFTER ADVANCING 1 LINE
045000     .
045100**********************************************************
045200 Z0100-TERMINATE.
045300
045400     CLOSE CL-ACCOUNT-FILE
045500           CL-JOURNAL-FILE
045600     .
