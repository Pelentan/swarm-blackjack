000100*
000200**************************************************************
000300*    COPYLIB-OPNBET.CPY
000400*    OPEN (UNSETTLED) BET RECORD - CAGE CHIP LEDGER
000500*    ONE ROW PER BET STILL AWAITING SETTLEMENT.  KEYED BY
000600*    CL-BET-TXN-ID ON THE INDEXED FILE (SEE CHIPLDGR SELECT
000700*    CL-OPENBET-FILE).  INSERTED ON BET PLACEMENT, DELETED ON
000800*    SETTLEMENT (ONCE-ONLY).
000900*
001000*    1988-06-20 TH  INITIAL RELEASE.  REPLACES THE OLD
001100*                   COPYLIB-DEBTOR LAYOUT FOR THE CAGE.
001200*    1994-11-30 TH  ADDED CL-BET-AMT-ALT REDEFINES TO MATCH
001300*                   THE ACCOUNT RECORD'S COUNT-SHEET VIEW.
001400**************************************************************
001500
001600 01  CL-OPENBET-RECORD.
001700     05  CL-BET-TXN-ID               PIC X(36).
001800*                                    BET TRANSACTION ID (KEY).
001900
002000     05  CL-BET-PLAYER-ID            PIC X(40).
002100*                                    BETTING PLAYER.
002200
002300     05  CL-BET-AMOUNT               PIC S9(13)V99.
002400*                                    STAKE DEDUCTED AT
002500*                                    PLACEMENT.
002600     05  CL-BET-AMT-ALT REDEFINES CL-BET-AMOUNT.
002700         10  CL-BET-AMT-WHOLE        PIC S9(13).
002800         10  CL-BET-AMT-CENTS        PIC 9(02).
002900
003000     05  CL-BET-CREATED-TS           PIC X(26).
003100
003200     05  FILLER                      PIC X(20).
003300*                                    RESERVED FOR CAGE USE.
