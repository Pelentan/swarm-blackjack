000100*
000200**************************************************************
000300*    COPYLIB-CHIPTXN.CPY
000400*    CHIP MOVEMENT JOURNAL RECORD - CAGE CHIP LEDGER
000500*    APPEND-ONLY.  ONE ROW PER BALANCE MOVEMENT.  PRIMARY KEY
000600*    CL-TXN-ID, ALTERNATE KEY CL-TXN-PLAYER-ID WITH DUPLICATES
000700*    ON THE INDEXED JOURNAL FILE (SEE CHIPLDGR SELECT
000800*    CL-JOURNAL-FILE).
000900*
001000*    1988-06-20 TH  INITIAL RELEASE.  REPLACES THE OLD
001100*                   COPYLIB-INVOICE LAYOUT FOR THE CAGE.
001200*    1990-07-02 RMK ADDED THE 88-LEVELS UNDER CL-TXN-TYPE SO
001300*                   THE NIGHT REPORT DOES NOT HAVE TO RE-CODE
001400*                   THE SIX MOVEMENT TYPES.  REQ CG-098.
001500*    1994-11-30 TH  ADDED CL-TXN-ID-PARTS REDEFINES SO THE
001600*                   LEDGER REPORT CAN LIFT THE 8-CHARACTER
001700*                   SHORT ID WITHOUT A REFERENCE MODIFICATION.
001800**************************************************************
001900
002000 01  CL-TXN-RECORD.
002100     05  CL-TXN-ID                   PIC X(36).
002200     05  CL-TXN-ID-PARTS REDEFINES
002300             CL-TXN-ID.
002400         10  CL-TXN-ID-SHORT         PIC X(08).
002500         10  FILLER                  PIC X(28).
002600
002700     05  CL-TXN-PLAYER-ID            PIC X(40).
002800*                                    OWNING PLAYER.
002900
003000     05  CL-TXN-TYPE                 PIC X(12).
003100         88  CL-TXN-IS-BET               VALUE 'bet'.
003200         88  CL-TXN-IS-PAYOUT-WIN        VALUE 'payout_win'.
003300         88  CL-TXN-IS-PAYOUT-LOSS       VALUE 'payout_loss'.
003400         88  CL-TXN-IS-PAYOUT-PUSH       VALUE 'payout_push'.
003500         88  CL-TXN-IS-DEPOSIT           VALUE 'deposit'.
003600         88  CL-TXN-IS-WITHDRAWAL        VALUE 'withdrawal'.
003700
003800     05  CL-TXN-AMOUNT                PIC S9(13)V99.
003900*                                    AMOUNT MOVED, ALWAYS THE
004000*                                    POSITIVE MAGNITUDE.
004100     05  CL-TXN-BALANCE-BEFORE        PIC S9(13)V99.
004200     05  CL-TXN-BALANCE-AFTER         PIC S9(13)V99.
004300
004400     05  CL-TXN-REF-ID                PIC X(36).
004500*                                    RELATED BET TXN-ID FOR
004600*                                    BET/PAYOUT TYPES, ELSE
004700*                                    SPACES.
004800
004900     05  CL-TXN-NOTE                  PIC X(50).
005000
005100     05  CL-TXN-CREATED-TS            PIC X(26).
005200
005300     05  FILLER                       PIC X(20).
005400*                                    RESERVED FOR CAGE USE.
