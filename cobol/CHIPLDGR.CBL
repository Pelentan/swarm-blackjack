000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CHIPLDGR.
000300 AUTHOR. T HALVORSEN.
000400 INSTALLATION. SWARM BLACKJACK - CAGE SYSTEMS.
000500 DATE-WRITTEN. 1988-06-10.
000600 DATE-COMPILED.
000700 SECURITY. CAGE INTERNAL USE ONLY.
000800*
000900* Purpose: Nightly batch driver for the player chip ledger.
001000*          Reads the operation request stream one row at a
001100*          time and posts each ACCOUNT/BALANCE/DEPOSIT/
001200*          WITHDRAW/BET/PAYOUT/HISTORY/EXPORT/RESET request
001300*          against the account master, the chip journal and
001400*          the open-bet file, logging one result line per
001500*          request through CHIPLOG.  Grew out of the old PBS
001600*          invoice driver - same read-dispatch-post shape,
001700*          new business.
001800*
001900*---------------------------------------------------------
002000* CHANGE LOG
002100*---------------------------------------------------------
002200* 1988-06-10 TH   INITIAL VERSION - NINE OPERATION CODES,
002300*                 MODELLED ON THE PBS MAIN DRIVER'S READ/
002400*                 DISPATCH LOOP.
002500* 1988-07-05 TH   ADDED F0800-LEDGER-EXPORT, CALLING THE NEW
002600*                 LEDGERRPT SUBPROGRAM.
002700* 1988-10-19 PB   BET PLACEMENT NOW CHECKS FOR THE DEMO
002800*                 PLAYER BEFORE REJECTING FOR INSUFFICIENT
002900*                 FUNDS - FLOOR STAFF KEPT HAVING TO RE-SEED
003000*                 THE DEMO ACCOUNT BY HAND.  REQ CG-058.
003100* 1990-07-10 RMK  HISTORY AND EXPORT NOW CAP THE ROW COUNT
003200*                 INSTEAD OF WALKING THE WHOLE JOURNAL - SEE
003300*                 REQ CG-097 ON LEDGERRPT.
003400* 1991-02-04 RMK  ACCOUNT REGISTRATION CONFIRMED IDEMPOTENT -
003500*                 A REPEAT REGISTRATION WAS OVERWRITING THE
003600*                 PLAYER'S OPENING BALANCE.  REQ CG-114.
003700* 1994-11-30 TH   REWORKED REJECT HANDLING TO USE THE NEW
003800*                 Z0900 CAGE REJECT LAYOUT (REQ CG-131) AND
003900*                 ADDED F0900-RESET-SEED-UTILITY FOR THE
004000*                 SHIFT-CHANGE RESEED JOB.
004100* 1996-03-22 PB   PAYOUT RESULT CODE NOW FOLDED TO UPPER CASE
004200*                 BEFORE COMPARE - LOWER-CASE 'win' FROM THE
004300*                 FLOOR TERMINALS WAS FALLING THROUGH TO THE
004400*                 BAD-RESULT-CODE REJECT.  REQ CG-149.
004500* 1998-11-16 RMK  Y2K: SAME CENTURY WINDOW AS CHIPLOG APPLIED
004600*                 TO THE TRANSACTION-ID GENERATOR AND THE
004700*                 JOURNAL TIMESTAMP BUILD.  REQ CG-166.
004800* 1999-01-08 TH   CONFIRMED CG-166 FIX AGAINST THE 1999/2000
004900*                 TURNOVER TEST DECK.  NO FURTHER CHANGES.
005000* 1999-03-22 PB   RESULT-LINE BUILDS FOR BALANCE, HISTORY-ROW
005100*                 AND THE TRACE FOOTER WERE STRINGING RAW COMP
005200*                 COUNTERS AND AN UN-EDITED SIGNED BALANCE
005300*                 STRAIGHT INTO THE LOG TEXT - GARBLED OUTPUT
005400*                 ON THE RECONCILIATION PRINTOUT.  ADDED EDITED
005500*                 WORK FIELDS AND MOVE THEM BEFORE EVERY STRING.
005600*                 ALSO CAUGHT LK-LOG-TEXT/WC-LOG-TEXT LENGTH
005700*                 MISMATCH - SEE CHIPLOG CHANGE LOG.  REQ CG-171.
005800* 2001-08-14 RMK  WC-DEMO-PLAYER-ID LITERAL WAS ONE CHARACTER
005900*                 SHORT OF THE FULL 40-BYTE FIELD, SO COBOL WAS
006000*                 PAD-FILLING IT WITH A TRAILING SPACE INSTEAD
006100*                 OF THE TRAILING ZERO EVERY REAL DEMO-PLAYER
006200*                 REQUEST CARRIES - THE CG-058 AUTO-REPLENISH
006300*                 COMPARE IN F0500-BET-PLACEMENT COULD NEVER
006400*                 MATCH AND THE SEEDED ACCOUNT IN A0200 WAS
006500*                 FILED UNDER A KEY NOBODY EVER ASKS FOR.
006600*                 CORRECTED THE LITERAL.  REQ CG-178.
006700* 2001-09-05 RMK  DISPATCH TABLE NOW PERFORMS THE FOUR MONEY-
006800*                 MOVING PARAGRAPHS (DEPOSIT/WITHDRAW/BET/
006900*                 PAYOUT) THRU THEIR OWN -EXIT PARAGRAPH RATHER
007000*                 THAN AS A BARE PERFORM - EACH OF THOSE
007100*                 PARAGRAPHS GOES TO ITS -EXIT ON A REJECT, AND
007200*                 A BARE PERFORM ONLY COVERS THE FIRST
007300*                 PARAGRAPH, NOT THE RANGE THE GO TO ACTUALLY
007400*                 LANDS IN.  REQ CG-179.
007500* 2001-09-24 RMK  F0600-BET-SETTLEMENT'S RESULT LINE SHOWED THE
007600*                 PLAYER, RESULT AND NEW BALANCE BUT DROPPED THE
007700*                 ORIGINAL BET AMOUNT AND THE AMOUNT RETURNED -
007800*                 THE SHIFT SUPERVISOR HAD NO WAY TO CHECK A
007900*                 PAYOUT WITHOUT PULLING THE JOURNAL.  ADDED
008000*                 WD-BET-AMOUNT-EDIT AND WD-RETURNED-EDIT AND
008100*                 STRINGED BOTH IN.  REQ CG-180.
008200* 2001-10-02 RMK  F0730-EMIT-HIST-DETAIL-LINE ONLY EVER ECHOED
008300*                 THE SHORT ID/TYPE/AMOUNT/BEFORE/AFTER/
008400*                 TIMESTAMP - PLAYER-ID, THE FULL TXN-ID, THE
008500*                 REF-ID AND THE NOTE WERE CAPTURED IN
008600*                 WT-HIST-TABLE BUT NEVER LEFT THE PROGRAM.
008700*                 EVERY JOURNAL FIELD IS NOW STRINGED INTO THE
008800*                 HISTORY-ROW LINE; WIDENED WC-LOG-TEXT (Z0900
008900*                 COPYBOOK) AND CHIPLOG'S LK-LOG-TEXT/
009000*                 CL-RESULTS-LINE TO CARRY IT - SEE THOSE
009100*                 CHANGE LOGS.  REQ CG-181.
009200*---------------------------------------------------------
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     CLASS CL-DIGIT-CLASS IS '0' THRU '9'
009700     UPSI-0 ON STATUS IS CL-TRACE-ON
009800            OFF STATUS IS CL-TRACE-OFF.
009900*---------------------------------------------------------
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT CL-OPREQ-FILE ASSIGN TO
010300            'data/chiprequest.txt'
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS IS CL-OPREQ-STATUS.
010600
010700     SELECT CL-ACCOUNT-FILE ASSIGN TO 'CLACCT'
010800            ORGANIZATION IS INDEXED
010900            ACCESS MODE IS DYNAMIC
011000            RECORD KEY IS CL-ACCT-PLAYER-ID
011100            FILE STATUS IS CL-ACCT-STATUS.
011200
011300     SELECT CL-OPENBET-FILE ASSIGN TO 'CLOBET'
011400            ORGANIZATION IS INDEXED
011500            ACCESS MODE IS DYNAMIC
011600            RECORD KEY IS CL-BET-TXN-ID
011700            FILE STATUS IS CL-OBET-STATUS.
011800
011900     SELECT CL-JOURNAL-FILE ASSIGN TO 'CLJRNL'
012000            ORGANIZATION IS INDEXED
012100            ACCESS MODE IS DYNAMIC
012200            RECORD KEY IS CL-TXN-ID
012300            ALTERNATE RECORD KEY IS CL-TXN-PLAYER-ID
012400                    WITH DUPLICATES
012500            FILE STATUS IS CL-JRNL-STATUS.
012600
012700**********************************************************
012800 DATA DIVISION.
012900*---------------------------------------------------------
013000 FILE SECTION.
013100 FD  CL-OPREQ-FILE.
013200 01  CL-OPREQ-CARD.
013300     COPY COPYLIB-OPREQ.
013400
013500 FD  CL-ACCOUNT-FILE.
013600     COPY COPYLIB-ACCOUNT.
013700
013800 FD  CL-OPENBET-FILE.
013900     COPY COPYLIB-OPNBET.
014000
014100 FD  CL-JOURNAL-FILE.
014200     COPY COPYLIB-CHIPTXN.
014300
014400**********************************************************
014500 WORKING-STORAGE SECTION.
014600 01  FILE-STATUS-FIELDS.
014700     05  CL-OPREQ-STATUS              PIC XX.
014800         88  CL-OPREQ-SUCCESSFUL          VALUE '00'.
014900         88  CL-OPREQ-AT-END              VALUE '10'.
015000     05  CL-ACCT-STATUS               PIC XX.
015100         88  CL-ACCT-SUCCESSFUL           VALUE '00'.
015200         88  CL-ACCT-NOT-FOUND            VALUE '23'.
015300     05  CL-OBET-STATUS               PIC XX.
015400         88  CL-OBET-SUCCESSFUL           VALUE '00'.
015500         88  CL-OBET-NOT-FOUND            VALUE '23'.
015600     05  CL-JRNL-STATUS               PIC XX.
015700         88  CL-JRNL-SUCCESSFUL           VALUE '00'.
015800     05  FILLER                       PIC X(02).
015900
016000 01  CL-SWITCHES.
016100     05  CL-OPREQ-EOF-SW              PIC X VALUE 'N'.
016200         88  CL-OPREQ-EOF                 VALUE 'Y'.
016300     05  WC-AMOUNT-VALID-SW           PIC X VALUE 'N'.
016400         88  WC-AMOUNT-VALID              VALUE 'Y'.
016500         88  WC-AMOUNT-INVALID            VALUE 'N'.
016600     05  CL-HIST-SCAN-DONE-SW         PIC X VALUE 'N'.
016700         88  CL-HIST-SCAN-DONE            VALUE 'Y'.
016800     05  FILLER                       PIC X(08).
016900
017000 01  COUNTS-FIELDS.
017100     05  WN-REQUESTS-READ             PIC S9(9) COMP
017200                                           VALUE ZERO.
017300     05  WN-REQUESTS-ACCEPTED         PIC S9(9) COMP
017400                                           VALUE ZERO.
017500     05  WN-TXN-SEQUENCE              PIC S9(9) COMP
017600                                           VALUE ZERO.
017700     05  FILLER                       PIC X(04).
017800
017900 01  WC-CONSTANTS.
018000     05  WC-DEMO-PLAYER-ID            PIC X(40) VALUE
018100         'player-00000000-0000-0000-0000-000000000'.
018200     05  WN-DEFAULT-BALANCE           PIC S9(13)V99
018300                                           VALUE 1000.00.
018400     05  WN-HISTORY-DEFAULT           PIC 9(05) VALUE 50.
018500     05  WN-HISTORY-MAX               PIC 9(05) VALUE 200.
018600     05  FILLER                       PIC X(04).
018700
018800 01  WN-BALANCE-WORK.
018900     05  WN-BALANCE-BEFORE            PIC S9(13)V99
019000                                           VALUE ZERO.
019100     05  WN-BALANCE-AFTER             PIC S9(13)V99
019200                                           VALUE ZERO.
019300     05  WN-RETURNED-AMOUNT           PIC S9(13)V99
019400                                           VALUE ZERO.
019500     05  FILLER                       PIC X(04).
019600
019700 01  WC-JOURNAL-WORK.
019800     05  WC-JRNL-PLAYER-ID            PIC X(40).
019900     05  WC-JRNL-TYPE                 PIC X(12).
020000     05  WC-JRNL-AMOUNT               PIC S9(13)V99.
020100     05  WC-JRNL-REF-ID               PIC X(36).
020200     05  FILLER                       PIC X(04).
020300
020400 01  WC-EXPORT-WORK.
020500     05  WC-EXPORT-RC                 PIC X(02).
020600         88  WC-EXPORT-OK                 VALUE '00'.
020700         88  WC-EXPORT-PLAYER-NOT-FOUND   VALUE '03'.
020800     05  FILLER                       PIC X(08).
020900
021000 01  WC-RESULT-NORM.
021100     05  WC-RESULT-UC                 PIC X(04).
021200         88  WC-RESULT-IS-WIN             VALUE 'WIN '.
021300         88  WC-RESULT-IS-LOSS            VALUE 'LOSS'.
021400         88  WC-RESULT-IS-PUSH            VALUE 'PUSH'.
021500     05  FILLER                       PIC X(04).
021600
021700*    date/time working storage, same shape as CHIPLOG.
021800 01  WS-CURR-DATE-6.
021900     05  WS-CD-YY                     PIC 9(02).
022000     05  WS-CD-MM                     PIC 9(02).
022100     05  WS-CD-DD                     PIC 9(02).
022200 01  WS-CURR-DATE-6-NUM REDEFINES
022300         WS-CURR-DATE-6               PIC 9(06).
022400
022500 01  WS-CURR-TIME-8.
022600     05  WS-CT-HH                     PIC 9(02).
022700     05  WS-CT-MM                     PIC 9(02).
022800     05  WS-CT-SS                     PIC 9(02).
022900     05  WS-CT-CS                     PIC 9(02).
023000 01  WS-CURR-TIME-8-NUM REDEFINES
023100         WS-CURR-TIME-8               PIC 9(08).
023200
023300 01  WS-CENTURY-PREFIX                PIC 9(02) VALUE 19.
023400 01  WS-FULL-YEAR                     PIC 9(04) VALUE ZERO.
023500 01  WS-FULL-YEAR-PARTS REDEFINES
023600         WS-FULL-YEAR.
023700     05  WS-FY-CENTURY                PIC 9(02).
023800     05  WS-FY-YEAR-OF-CENTURY        PIC 9(02).
023900
024000 01  WS-GEN-TIMESTAMP-GROUP.
024100     05  WT-YEAR                      PIC 9(04).
024200     05  WT-DASH-1                    PIC X(01) VALUE '-'.
024300     05  WT-MONTH                     PIC 9(02).
024400     05  WT-DASH-2                    PIC X(01) VALUE '-'.
024500     05  WT-DAY                       PIC 9(02).
024600     05  WT-T                         PIC X(01) VALUE 'T'.
024700     05  WT-HOUR                      PIC 9(02).
024800     05  WT-COLON-1                   PIC X(01) VALUE ':'.
024900     05  WT-MINUTE                    PIC 9(02).
025000     05  WT-COLON-2                   PIC X(01) VALUE ':'.
025100     05  WT-SECOND                    PIC 9(02).
025200     05  WT-COMMA                     PIC X(01) VALUE ','.
025300     05  WT-HUNDREDTH                 PIC 9(02).
025400     05  FILLER                       PIC X(04) VALUE SPACE.
025500 01  WS-GEN-TIMESTAMP REDEFINES
025600         WS-GEN-TIMESTAMP-GROUP       PIC X(26).
025700
025800 01  WN-GEN-TXN-ID-GROUP.
025900     05  FILLER                       PIC X(04) VALUE 'txn-'.
026000     05  WG-DATE6                     PIC 9(06).
026100     05  FILLER                       PIC X(01) VALUE '-'.
026200     05  WG-TIME8                     PIC 9(08).
026300     05  FILLER                       PIC X(01) VALUE '-'.
026400     05  WG-SEQ                       PIC 9(09).
026500     05  FILLER                       PIC X(07) VALUE SPACE.
026600 01  WN-GEN-TXN-ID REDEFINES
026700         WN-GEN-TXN-ID-GROUP          PIC X(36).
026800
026900*    up to 200 most-recent journal rows for one player, for
027000*    HISTORY - see F0700-HISTORY-RETRIEVAL.  kept in
027100*    ascending order, newest in the last filled slot.
027200 01  WT-HIST-TABLE.
027300     05  WT-HIST-ENTRY OCCURS 200 TIMES.
027400         10  WT-HIST-ID               PIC X(36).
027500         10  WT-HIST-ID-PARTS REDEFINES
027600                 WT-HIST-ID.
027700             15  WT-HIST-ID-SHORT     PIC X(08).
027800             15  FILLER               PIC X(28).
027900         10  WT-HIST-TYPE             PIC X(12).
028000         10  WT-HIST-AMOUNT           PIC S9(13)V99.
028100         10  WT-HIST-BAL-BEFORE       PIC S9(13)V99.
028200         10  WT-HIST-BAL-AFTER        PIC S9(13)V99.
028300         10  WT-HIST-REF-ID           PIC X(36).
028400         10  WT-HIST-NOTE             PIC X(50).
028500         10  WT-HIST-CREATED-TS       PIC X(26).
028600         10  FILLER                   PIC X(20).
028700
028800 01  WN-HIST-KEPT                     PIC S9(5) COMP
028900                                           VALUE ZERO.
029000 01  WN-HIST-LIMIT                    PIC 9(05) VALUE ZERO.
029100 01  WX-H                             PIC S9(5) COMP
029200                                           VALUE ZERO.
029300 01  WN-HIST-OUT-COUNT                PIC S9(5) COMP
029400                                           VALUE ZERO.
029500
029600*    edited (printable) views of signed/COMP fields - a raw
029700*    STRING of a COMP item or an un-edited signed DISPLAY
029800*    item picks up binary bytes or an overpunched sign byte
029900*    instead of a plain digit.  REQ CG-171.
030000 01  WD-EDIT-FIELDS.
030100     05  WD-BALANCE-EDIT              PIC -9(13).99.
030200     05  WD-HIST-AMOUNT-EDIT          PIC -9(13).99.
030300     05  WD-HIST-BEFORE-EDIT          PIC -9(13).99.
030400     05  WD-HIST-AFTER-EDIT           PIC -9(13).99.
030500     05  WD-BET-AMOUNT-EDIT           PIC -9(13).99.
030600     05  WD-RETURNED-EDIT             PIC -9(13).99.
030700     05  WD-COUNT9-EDIT-A             PIC ZZZZZZZZ9.
030800     05  WD-COUNT9-EDIT-B             PIC ZZZZZZZZ9.
030900     05  FILLER                       PIC X(04).
031000
031100     COPY COPYLIB-Z0900-error-wkstg.
031200
031300**********************************************************
031400 PROCEDURE DIVISION.
031500 0000-MAIN-PROCESS.
031600
031700     PERFORM A0100-INITIALIZE
031800
031900     PERFORM B0100-PROCESS-REQUESTS
032000         UNTIL CL-OPREQ-EOF
032100
032200     PERFORM Z0100-TERMINATE
032300
032400     STOP RUN
032500     .
032600**********************************************************
032700 A0100-INITIALIZE.
032800
032900     OPEN INPUT CL-OPREQ-FILE
033000
033100     PERFORM A0110-OPEN-INDEXED-FILES
033200     PERFORM A0200-SEED-DEMO-PLAYER-IF-ABSENT
033300
033400     IF CL-TRACE-ON
033500         MOVE 'TRACE|CHIPLDGR STARTED' TO wc-log-text
033600         PERFORM G0500-WRITE-RESULT-LINE
033700     END-IF
033800
033900     PERFORM C0100-READ-NEXT-REQUEST
034000     .
034100**********************************************************
034200 A0110-OPEN-INDEXED-FILES.
034300
034400     OPEN I-O CL-ACCOUNT-FILE
034500     IF NOT CL-ACCT-SUCCESSFUL
034600         OPEN OUTPUT CL-ACCOUNT-FILE
034700         CLOSE CL-ACCOUNT-FILE
034800         OPEN I-O CL-ACCOUNT-FILE
034900     END-IF
035000
035100     OPEN I-O CL-OPENBET-FILE
035200     IF NOT CL-OBET-SUCCESSFUL
035300         OPEN OUTPUT CL-OPENBET-FILE
035400         CLOSE CL-OPENBET-FILE
035500         OPEN I-O CL-OPENBET-FILE
035600     END-IF
035700
035800     OPEN I-O CL-JOURNAL-FILE
035900     IF NOT CL-JRNL-SUCCESSFUL
036000         OPEN OUTPUT CL-JOURNAL-FILE
036100         CLOSE CL-JOURNAL-FILE
036200         OPEN I-O CL-JOURNAL-FILE
036300     END-IF
036400     .
036500**********************************************************
036600 A0200-SEED-DEMO-PLAYER-IF-ABSENT.
036700
036800     MOVE WC-DEMO-PLAYER-ID TO CL-ACCT-PLAYER-ID
036900     READ CL-ACCOUNT-FILE
037000         INVALID KEY CONTINUE
037100     END-READ
037200
037300     IF NOT CL-ACCT-SUCCESSFUL
037400         MOVE WC-DEMO-PLAYER-ID  TO CL-ACCT-PLAYER-ID
037500         MOVE WN-DEFAULT-BALANCE TO CL-ACCT-BALANCE
037600         PERFORM G0300-BUILD-TIMESTAMP
037700         MOVE WS-GEN-TIMESTAMP   TO CL-ACCT-CREATED-TS
037800         WRITE CL-ACCOUNT-RECORD
037900             INVALID KEY CONTINUE
038000         END-WRITE
038100     END-IF
038200     .
038300**********************************************************
038400 B0100-PROCESS-REQUESTS.
038500
038600     PERFORM D0100-DISPATCH-REQUEST
038700     PERFORM C0100-READ-NEXT-REQUEST
038800     .
038900**********************************************************
039000 C0100-READ-NEXT-REQUEST.
039100
039200     READ CL-OPREQ-FILE
039300         AT END SET CL-OPREQ-EOF TO TRUE
039400     END-READ
039500
039600     IF NOT CL-OPREQ-EOF
039700         ADD 1 TO WN-REQUESTS-READ
039800     END-IF
039900     .
040000**********************************************************
040100 D0100-DISPATCH-REQUEST.
040200
040300     EVALUATE TRUE
040400         WHEN CL-OP-IS-ACCOUNT
040500             PERFORM F0100-ACCOUNT-REGISTRATION
040600         WHEN CL-OP-IS-BALANCE
040700             PERFORM F0200-BALANCE-INQUIRY
040800         WHEN CL-OP-IS-DEPOSIT
040900             PERFORM F0300-DEPOSIT-POSTING THRU F0300-EXIT
041000         WHEN CL-OP-IS-WITHDRAW
041100             PERFORM F0400-WITHDRAWAL-POSTING THRU F0400-EXIT
041200         WHEN CL-OP-IS-BET
041300             PERFORM F0500-BET-PLACEMENT THRU F0500-EXIT
041400         WHEN CL-OP-IS-PAYOUT
041500             PERFORM F0600-BET-SETTLEMENT THRU F0600-EXIT
041600         WHEN CL-OP-IS-HISTORY
041700             PERFORM F0700-HISTORY-RETRIEVAL
041800         WHEN CL-OP-IS-EXPORT
041900             PERFORM F0800-LEDGER-EXPORT
042000         WHEN CL-OP-IS-RESET
042100             PERFORM F0900-RESET-SEED-UTILITY                        CG131
042200         WHEN OTHER
042300             PERFORM F0000-UNKNOWN-OPERATION
042400     END-EVALUATE
042500     .
042600**********************************************************
042700 F0000-UNKNOWN-OPERATION.
042800
042900     MOVE SPACE TO wc-log-text
043000     STRING 'REJECTED: UNKNOWN OPERATION CODE ' CL-OP-CODE
043100             DELIMITED BY SIZE INTO wc-log-text
043200     PERFORM G0500-WRITE-RESULT-LINE
043300     .
043400**********************************************************
043500* ACCOUNT REGISTRATION - IDEMPOTENT, DEFAULT BALANCE 1000.00
043600**********************************************************
043700 F0100-ACCOUNT-REGISTRATION.
043800
043900     MOVE CL-OP-PLAYER-ID TO CL-ACCT-PLAYER-ID
044000     READ CL-ACCOUNT-FILE
044100         INVALID KEY CONTINUE
044200     END-READ
044300
044400     IF NOT CL-ACCT-SUCCESSFUL
044500         MOVE CL-OP-PLAYER-ID TO CL-ACCT-PLAYER-ID
044600         IF CL-OP-AMOUNT-TEXT IS NUMERIC AND
044700                 CL-OP-AMOUNT-NUM > ZERO
044800             MOVE CL-OP-AMOUNT-NUM TO CL-ACCT-BALANCE
044900         ELSE
045000             MOVE WN-DEFAULT-BALANCE TO CL-ACCT-BALANCE
045100         END-IF
045200         PERFORM G0300-BUILD-TIMESTAMP
045300         MOVE WS-GEN-TIMESTAMP TO CL-ACCT-CREATED-TS
045400         WRITE CL-ACCOUNT-RECORD
045500             INVALID KEY CONTINUE
045600         END-WRITE
045700     END-IF
045800
045900     PERFORM G0700-EDIT-BALANCE
046000     MOVE SPACE TO wc-log-text
046100     STRING 'ACCOUNT|' CL-OP-PLAYER-ID '|'
046200             WD-BALANCE-EDIT
046300             DELIMITED BY SIZE INTO wc-log-text
046400     PERFORM G0500-WRITE-RESULT-LINE
046500     .
046600**********************************************************
046700* BALANCE INQUIRY
046800**********************************************************
046900 F0200-BALANCE-INQUIRY.
047000
047100     MOVE CL-OP-PLAYER-ID TO CL-ACCT-PLAYER-ID
047200     READ CL-ACCOUNT-FILE
047300         INVALID KEY CONTINUE
047400     END-READ
047500
047600     IF CL-ACCT-SUCCESSFUL
047700         PERFORM G0700-EDIT-BALANCE
047800         MOVE SPACE TO wc-log-text
047900         STRING 'BALANCE|' CL-OP-PLAYER-ID '|'
048000                 WD-BALANCE-EDIT
048100                 DELIMITED BY SIZE INTO wc-log-text
048200     ELSE
048300         SET cl-reason-player-not-found TO TRUE
048400         MOVE 'F0200-BALANCE-INQUIRY' TO wc-msg-para
048500         PERFORM G0600-BUILD-REJECT-LINE
048600     END-IF
048700
048800     PERFORM G0500-WRITE-RESULT-LINE
048900     .
049000**********************************************************
049100* DEPOSIT POSTING
049200**********************************************************
049300 F0300-DEPOSIT-POSTING.
049400
049500     PERFORM G0100-VALIDATE-AMOUNT
049600     IF WC-AMOUNT-INVALID
049700         SET cl-reason-invalid-amount TO TRUE
049800         MOVE 'F0300-DEPOSIT-POSTING' TO wc-msg-para
049900         PERFORM G0600-BUILD-REJECT-LINE
050000         GO TO F0300-EXIT
050100     END-IF
050200
050300     MOVE CL-OP-PLAYER-ID TO CL-ACCT-PLAYER-ID
050400     READ CL-ACCOUNT-FILE
050500         INVALID KEY CONTINUE
050600     END-READ
050700
050800     IF NOT CL-ACCT-SUCCESSFUL
050900         SET cl-reason-player-not-found TO TRUE
051000         MOVE 'F0300-DEPOSIT-POSTING' TO wc-msg-para
051100         PERFORM G0600-BUILD-REJECT-LINE
051200         GO TO F0300-EXIT
051300     END-IF
051400
051500     MOVE CL-ACCT-BALANCE TO WN-BALANCE-BEFORE
051600     ADD CL-OP-AMOUNT-NUM TO CL-ACCT-BALANCE
051700     MOVE CL-ACCT-BALANCE TO WN-BALANCE-AFTER
051800     REWRITE CL-ACCOUNT-RECORD
051900         INVALID KEY CONTINUE
052000     END-REWRITE
052100
052200     MOVE CL-OP-PLAYER-ID  TO WC-JRNL-PLAYER-ID
052300     MOVE 'deposit'        TO WC-JRNL-TYPE
052400     MOVE CL-OP-AMOUNT-NUM TO WC-JRNL-AMOUNT
052500     MOVE SPACE            TO WC-JRNL-REF-ID
052600     PERFORM G0200-WRITE-JOURNAL-RECORD
052700
052800     PERFORM G0700-EDIT-BALANCE
052900     MOVE SPACE TO wc-log-text
053000     STRING 'DEPOSIT|' CL-OP-PLAYER-ID '|'
053100             WD-BALANCE-EDIT
053200             DELIMITED BY SIZE INTO wc-log-text
053300
053400 F0300-EXIT.
053500     PERFORM G0500-WRITE-RESULT-LINE
053600     .
053700**********************************************************
053800* WITHDRAWAL POSTING
053900**********************************************************
054000 F0400-WITHDRAWAL-POSTING.
054100
054200     PERFORM G0100-VALIDATE-AMOUNT
054300     IF WC-AMOUNT-INVALID
054400         SET cl-reason-invalid-amount TO TRUE
054500         MOVE 'F0400-WITHDRAWAL-POSTING' TO wc-msg-para
054600         PERFORM G0600-BUILD-REJECT-LINE
054700         GO TO F0400-EXIT
054800     END-IF
054900
055000     MOVE CL-OP-PLAYER-ID TO CL-ACCT-PLAYER-ID
055100     READ CL-ACCOUNT-FILE
055200         INVALID KEY CONTINUE
055300     END-READ
055400
055500     IF NOT CL-ACCT-SUCCESSFUL
055600         SET cl-reason-player-not-found TO TRUE
055700         MOVE 'F0400-WITHDRAWAL-POSTING' TO wc-msg-para
055800         PERFORM G0600-BUILD-REJECT-LINE
055900         GO TO F0400-EXIT
056000     END-IF
056100
056200     IF CL-ACCT-BALANCE < CL-OP-AMOUNT-NUM
056300         SET cl-reason-insuff-funds TO TRUE
056400         MOVE 'F0400-WITHDRAWAL-POSTING' TO wc-msg-para
056500         PERFORM G0600-BUILD-REJECT-LINE
056600         GO TO F0400-EXIT
056700     END-IF
056800
056900     MOVE CL-ACCT-BALANCE TO WN-BALANCE-BEFORE
057000     SUBTRACT CL-OP-AMOUNT-NUM FROM CL-ACCT-BALANCE
057100     MOVE CL-ACCT-BALANCE TO WN-BALANCE-AFTER
057200     REWRITE CL-ACCOUNT-RECORD
057300         INVALID KEY CONTINUE
057400     END-REWRITE
057500
057600     MOVE CL-OP-PLAYER-ID  TO WC-JRNL-PLAYER-ID
057700     MOVE 'withdrawal'     TO WC-JRNL-TYPE
057800     MOVE CL-OP-AMOUNT-NUM TO WC-JRNL-AMOUNT
057900     MOVE SPACE            TO WC-JRNL-REF-ID
058000     PERFORM G0200-WRITE-JOURNAL-RECORD
058100
058200     PERFORM G0700-EDIT-BALANCE
058300     MOVE SPACE TO wc-log-text
058400     STRING 'WITHDRAW|' CL-OP-PLAYER-ID '|'
058500             WD-BALANCE-EDIT
058600             DELIMITED BY SIZE INTO wc-log-text
058700
058800 F0400-EXIT.
058900     PERFORM G0500-WRITE-RESULT-LINE
059000     .
059100**********************************************************
059200* BET PLACEMENT - DEMO PLAYER AUTO-REPLENISH ON SHORTFALL
059300**********************************************************
059400 F0500-BET-PLACEMENT.
059500
059600     PERFORM G0100-VALIDATE-AMOUNT
059700     IF WC-AMOUNT-INVALID
059800         SET cl-reason-invalid-amount TO TRUE
059900         MOVE 'F0500-BET-PLACEMENT' TO wc-msg-para
060000         PERFORM G0600-BUILD-REJECT-LINE
060100         GO TO F0500-EXIT
060200     END-IF
060300
060400     MOVE CL-OP-PLAYER-ID TO CL-ACCT-PLAYER-ID
060500     READ CL-ACCOUNT-FILE
060600         INVALID KEY CONTINUE
060700     END-READ
060800
060900     IF NOT CL-ACCT-SUCCESSFUL
061000         SET cl-reason-player-not-found TO TRUE
061100         MOVE 'F0500-BET-PLACEMENT' TO wc-msg-para
061200         PERFORM G0600-BUILD-REJECT-LINE
061300         GO TO F0500-EXIT
061400     END-IF
061500
061600     IF CL-ACCT-BALANCE < CL-OP-AMOUNT-NUM
061700         IF CL-ACCT-PLAYER-ID = WC-DEMO-PLAYER-ID
061800             PERFORM F0510-REPLENISH-DEMO-PLAYER                     CG058
061900         ELSE
062000             SET cl-reason-insuff-funds TO TRUE
062100             MOVE 'F0500-BET-PLACEMENT' TO wc-msg-para
062200             PERFORM G0600-BUILD-REJECT-LINE
062300             GO TO F0500-EXIT
062400         END-IF
062500     END-IF
062600
062700     MOVE CL-ACCT-BALANCE TO WN-BALANCE-BEFORE
062800     SUBTRACT CL-OP-AMOUNT-NUM FROM CL-ACCT-BALANCE
062900     MOVE CL-ACCT-BALANCE TO WN-BALANCE-AFTER
063000     REWRITE CL-ACCOUNT-RECORD
063100         INVALID KEY CONTINUE
063200     END-REWRITE
063300
063400     PERFORM G0400-GENERATE-TXN-ID
063500     PERFORM G0300-BUILD-TIMESTAMP
063600
063700     MOVE WN-GEN-TXN-ID     TO CL-BET-TXN-ID
063800     MOVE CL-OP-PLAYER-ID   TO CL-BET-PLAYER-ID
063900     MOVE CL-OP-AMOUNT-NUM  TO CL-BET-AMOUNT
064000     MOVE WS-GEN-TIMESTAMP  TO CL-BET-CREATED-TS
064100     WRITE CL-OPENBET-RECORD
064200         INVALID KEY CONTINUE
064300     END-WRITE
064400
064500     MOVE CL-OP-PLAYER-ID  TO WC-JRNL-PLAYER-ID
064600     MOVE 'bet'            TO WC-JRNL-TYPE
064700     MOVE CL-OP-AMOUNT-NUM TO WC-JRNL-AMOUNT
064800     MOVE WN-GEN-TXN-ID    TO WC-JRNL-REF-ID
064900     PERFORM G0200-WRITE-JOURNAL-RECORD
065000
065100     PERFORM G0700-EDIT-BALANCE
065200     MOVE SPACE TO wc-log-text
065300     STRING 'BET|' WN-GEN-TXN-ID '|' CL-OP-PLAYER-ID '|'
065400             WD-BALANCE-EDIT
065500             DELIMITED BY SIZE INTO wc-log-text
065600
065700 F0500-EXIT.
065800     PERFORM G0500-WRITE-RESULT-LINE
065900     .
066000**********************************************************
066100 F0510-REPLENISH-DEMO-PLAYER.                                        CG058
066200
066300*    REQ CG-058 - THE RESET ITSELF IS NOT JOURNALED; THE BET
066400*    THAT FOLLOWS IS JOURNALED WITH BALANCE-BEFORE = 1000.00.
066500     MOVE WN-DEFAULT-BALANCE TO CL-ACCT-BALANCE
066600     .
066700**********************************************************
066800* BET SETTLEMENT (PAYOUT) - ONCE-ONLY
066900**********************************************************
067000 F0600-BET-SETTLEMENT.
067100
067200     MOVE SPACE TO WC-RESULT-UC
067300     MOVE CL-OP-RESULT TO WC-RESULT-UC
067400     INSPECT WC-RESULT-UC CONVERTING                                 CG149
067500             'abcdefghijklmnopqrstuvwxyz'
067600             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067700
067800     IF NOT WC-RESULT-IS-WIN AND
067900             NOT WC-RESULT-IS-LOSS AND
068000             NOT WC-RESULT-IS-PUSH
068100         SET cl-reason-bad-result-code TO TRUE
068200         MOVE 'F0600-BET-SETTLEMENT' TO wc-msg-para
068300         PERFORM G0600-BUILD-REJECT-LINE
068400         GO TO F0600-EXIT
068500     END-IF
068600
068700     MOVE CL-OP-TXN-ID TO CL-BET-TXN-ID
068800     READ CL-OPENBET-FILE
068900         INVALID KEY CONTINUE
069000     END-READ
069100
069200     IF NOT CL-OBET-SUCCESSFUL
069300         SET cl-reason-txn-not-found TO TRUE
069400         MOVE 'F0600-BET-SETTLEMENT' TO wc-msg-para
069500         PERFORM G0600-BUILD-REJECT-LINE
069600         GO TO F0600-EXIT
069700     END-IF
069800
069900     DELETE CL-OPENBET-FILE
070000         INVALID KEY CONTINUE
070100     END-DELETE
070200
070300     EVALUATE TRUE
070400         WHEN WC-RESULT-IS-WIN
070500             COMPUTE WN-RETURNED-AMOUNT =
070600                     CL-BET-AMOUNT * 2
070700             MOVE 'payout_win'  TO WC-JRNL-TYPE
070800         WHEN WC-RESULT-IS-PUSH
070900             MOVE CL-BET-AMOUNT TO WN-RETURNED-AMOUNT
071000             MOVE 'payout_push' TO WC-JRNL-TYPE
071100         WHEN WC-RESULT-IS-LOSS
071200             MOVE ZERO          TO WN-RETURNED-AMOUNT
071300             MOVE 'payout_loss' TO WC-JRNL-TYPE
071400     END-EVALUATE
071500
071600     MOVE CL-BET-PLAYER-ID TO CL-ACCT-PLAYER-ID
071700     READ CL-ACCOUNT-FILE
071800         INVALID KEY CONTINUE
071900     END-READ
072000
072100     IF NOT CL-ACCT-SUCCESSFUL
072200         SET cl-reason-player-not-found TO TRUE
072300         MOVE 'F0600-BET-SETTLEMENT' TO wc-msg-para
072400         PERFORM G0600-BUILD-REJECT-LINE
072500         GO TO F0600-EXIT
072600     END-IF
072700
072800     MOVE CL-ACCT-BALANCE TO WN-BALANCE-BEFORE
072900     ADD WN-RETURNED-AMOUNT TO CL-ACCT-BALANCE
073000     MOVE CL-ACCT-BALANCE TO WN-BALANCE-AFTER
073100     REWRITE CL-ACCOUNT-RECORD
073200         INVALID KEY CONTINUE
073300     END-REWRITE
073400
073500     MOVE CL-BET-PLAYER-ID   TO WC-JRNL-PLAYER-ID
073600     MOVE WN-RETURNED-AMOUNT TO WC-JRNL-AMOUNT
073700     MOVE CL-OP-TXN-ID       TO WC-JRNL-REF-ID
073800     PERFORM G0200-WRITE-JOURNAL-RECORD
073900
074000     PERFORM G0700-EDIT-BALANCE
074100     MOVE CL-BET-AMOUNT      TO WD-BET-AMOUNT-EDIT
074200     MOVE WN-RETURNED-AMOUNT TO WD-RETURNED-EDIT
074300     MOVE SPACE TO wc-log-text
074400     STRING 'PAYOUT|' CL-BET-PLAYER-ID '|' WC-RESULT-UC
074500             '|BET|' WD-BET-AMOUNT-EDIT
074600             '|RETURNED|' WD-RETURNED-EDIT
074700             '|' WD-BALANCE-EDIT
074800             DELIMITED BY SIZE INTO wc-log-text
074900
075000 F0600-EXIT.
075100     PERFORM G0500-WRITE-RESULT-LINE
075200     .
075300**********************************************************
075400* TRANSACTION HISTORY RETRIEVAL - MOST RECENT FIRST
075500**********************************************************
075600 F0700-HISTORY-RETRIEVAL.
075700
075800     MOVE ZERO TO WN-HIST-KEPT WN-HIST-OUT-COUNT
075900     MOVE 'N' TO CL-HIST-SCAN-DONE-SW
076000     MOVE WN-HISTORY-DEFAULT TO WN-HIST-LIMIT
076100
076200     IF CL-OP-LIMIT-TEXT IS NUMERIC
076300         IF CL-OP-LIMIT-NUM > ZERO
076400             MOVE CL-OP-LIMIT-NUM TO WN-HIST-LIMIT
076500             IF WN-HIST-LIMIT > WN-HISTORY-MAX
076600                 MOVE WN-HISTORY-MAX TO WN-HIST-LIMIT
076700             END-IF
076800         END-IF
076900     END-IF
077000
077100     MOVE CL-OP-PLAYER-ID TO CL-TXN-PLAYER-ID
077200     START CL-JOURNAL-FILE KEY IS NOT LESS THAN
077300             CL-TXN-PLAYER-ID
077400         INVALID KEY SET CL-HIST-SCAN-DONE TO TRUE
077500     END-START
077600
077700     IF NOT CL-HIST-SCAN-DONE
077800         PERFORM F0710-READ-NEXT-HIST-ROW
077900         PERFORM F0720-STORE-HIST-ROW
078000             UNTIL CL-HIST-SCAN-DONE
078100     END-IF
078200
078300     MOVE WN-HIST-KEPT TO WD-COUNT9-EDIT-A
078400     MOVE SPACE TO wc-log-text
078500     STRING 'HISTORY|' CL-OP-PLAYER-ID '|COUNT|'
078600             WD-COUNT9-EDIT-A DELIMITED BY SIZE INTO wc-log-text
078700     PERFORM G0500-WRITE-RESULT-LINE
078800
078900     PERFORM F0730-EMIT-HIST-DETAIL-LINE
079000         VARYING WX-H FROM WN-HIST-KEPT BY -1
079100         UNTIL WX-H < 1
079200     .
079300**********************************************************
079400 F0710-READ-NEXT-HIST-ROW.
079500
079600     READ CL-JOURNAL-FILE NEXT RECORD
079700         AT END SET CL-HIST-SCAN-DONE TO TRUE
079800     END-READ
079900
080000     IF NOT CL-HIST-SCAN-DONE
080100         IF CL-TXN-PLAYER-ID NOT = CL-OP-PLAYER-ID
080200             SET CL-HIST-SCAN-DONE TO TRUE
080300         END-IF
080400     END-IF
080500     .
080600**********************************************************
080700 F0720-STORE-HIST-ROW.
080800
080900     IF WN-HIST-KEPT < WN-HIST-LIMIT
081000         ADD 1 TO WN-HIST-KEPT
081100     ELSE
081200         PERFORM F0725-SHIFT-HIST-TABLE-UP
081300             VARYING WX-H FROM 1 BY 1
081400             UNTIL WX-H > (WN-HIST-LIMIT - 1)
081500     END-IF
081600
081700     MOVE CL-TXN-ID             TO WT-HIST-ID (WN-HIST-KEPT)
081800     MOVE CL-TXN-TYPE           TO WT-HIST-TYPE (WN-HIST-KEPT)
081900     MOVE CL-TXN-AMOUNT         TO
082000             WT-HIST-AMOUNT (WN-HIST-KEPT)
082100     MOVE CL-TXN-BALANCE-BEFORE TO
082200             WT-HIST-BAL-BEFORE (WN-HIST-KEPT)
082300     MOVE CL-TXN-BALANCE-AFTER  TO
082400             WT-HIST-BAL-AFTER (WN-HIST-KEPT)
082500     MOVE CL-TXN-REF-ID         TO
082600             WT-HIST-REF-ID (WN-HIST-KEPT)
082700     MOVE CL-TXN-NOTE           TO WT-HIST-NOTE (WN-HIST-KEPT)
082800     MOVE CL-TXN-CREATED-TS     TO
082900             WT-HIST-CREATED-TS (WN-HIST-KEPT)
083000
083100     PERFORM F0710-READ-NEXT-HIST-ROW
083200     .
083300**********************************************************
083400 F0725-SHIFT-HIST-TABLE-UP.
083500
083600     MOVE WT-HIST-ENTRY (WX-H + 1) TO WT-HIST-ENTRY (WX-H)
083700     .
083800**********************************************************
083900 F0730-EMIT-HIST-DETAIL-LINE.
084000
084100     ADD 1 TO WN-HIST-OUT-COUNT
084200     MOVE WT-HIST-AMOUNT (WX-H)     TO WD-HIST-AMOUNT-EDIT
084300     MOVE WT-HIST-BAL-BEFORE (WX-H) TO WD-HIST-BEFORE-EDIT
084400     MOVE WT-HIST-BAL-AFTER (WX-H)  TO WD-HIST-AFTER-EDIT
084500     MOVE SPACE TO wc-log-text
084600*    every journal field the row carries goes out on this line -
084700*    player, full txn id, type, amount, before/after balance,
084800*    ref id, note and created-ts.  REQ CG-181.
084900     STRING 'HISTORY-ROW|' CL-OP-PLAYER-ID '|'
085000             WT-HIST-ID (WX-H) '|'
085100             WT-HIST-TYPE (WX-H) '|' WD-HIST-AMOUNT-EDIT
085200             '|' WD-HIST-BEFORE-EDIT '|'
085300             WD-HIST-AFTER-EDIT '|'
085400             WT-HIST-REF-ID (WX-H) '|'
085500             WT-HIST-NOTE (WX-H) '|'
085600             WT-HIST-CREATED-TS (WX-H)
085700             DELIMITED BY SIZE INTO wc-log-text
085800     PERFORM G0500-WRITE-RESULT-LINE
085900     .
086000**********************************************************
086100* LEDGER REPORT EXPORT
086200**********************************************************
086300 F0800-LEDGER-EXPORT.
086400
086500     CALL 'LEDGERRPT' USING CL-OP-PLAYER-ID CL-OP-LIMIT-TEXT
086600             WC-EXPORT-RC
086700
086800     IF WC-EXPORT-OK
086900         MOVE SPACE TO wc-log-text
087000         STRING 'EXPORT|' CL-OP-PLAYER-ID '|OK'
087100                 DELIMITED BY SIZE INTO wc-log-text
087200     ELSE
087300         SET cl-reason-player-not-found TO TRUE
087400         MOVE 'F0800-LEDGER-EXPORT' TO wc-msg-para
087500         PERFORM G0600-BUILD-REJECT-LINE
087600     END-IF
087700
087800     PERFORM G0500-WRITE-RESULT-LINE
087900     .
088000**********************************************************
088100* RESET/SEED UTILITY - WIPES ACCOUNT/JOURNAL/OPEN-BET DATA
088200**********************************************************
088300 F0900-RESET-SEED-UTILITY.                                           CG131
088400
088500     CLOSE CL-ACCOUNT-FILE CL-JOURNAL-FILE CL-OPENBET-FILE
088600
088700     OPEN OUTPUT CL-ACCOUNT-FILE
088800     CLOSE CL-ACCOUNT-FILE
088900     OPEN OUTPUT CL-JOURNAL-FILE
089000     CLOSE CL-JOURNAL-FILE
089100     OPEN OUTPUT CL-OPENBET-FILE
089200     CLOSE CL-OPENBET-FILE
089300
089400     OPEN I-O CL-ACCOUNT-FILE
089500     OPEN I-O CL-JOURNAL-FILE
089600     OPEN I-O CL-OPENBET-FILE
089700
089800     PERFORM A0200-SEED-DEMO-PLAYER-IF-ABSENT
089900
090000     MOVE 'RESET|OK' TO wc-log-text
090100     PERFORM G0500-WRITE-RESULT-LINE
090200     .
090300**********************************************************
090400* SHARED HELPERS
090500**********************************************************
090600 G0100-VALIDATE-AMOUNT.
090700
090800     SET WC-AMOUNT-INVALID TO TRUE
090900     IF CL-OP-AMOUNT-TEXT IS NUMERIC
091000         IF CL-OP-AMOUNT-NUM > ZERO
091100             SET WC-AMOUNT-VALID TO TRUE
091200         END-IF
091300     END-IF
091400     .
091500**********************************************************
091600 G0200-WRITE-JOURNAL-RECORD.
091700
091800     PERFORM G0400-GENERATE-TXN-ID
091900     PERFORM G0300-BUILD-TIMESTAMP
092000
092100     MOVE WN-GEN-TXN-ID     TO CL-TXN-ID
092200     MOVE WC-JRNL-PLAYER-ID TO CL-TXN-PLAYER-ID
092300     MOVE WC-JRNL-TYPE      TO CL-TXN-TYPE
092400     MOVE WC-JRNL-AMOUNT    TO CL-TXN-AMOUNT
092500     MOVE WN-BALANCE-BEFORE TO CL-TXN-BALANCE-BEFORE
092600     MOVE WN-BALANCE-AFTER  TO CL-TXN-BALANCE-AFTER
092700     MOVE WC-JRNL-REF-ID    TO CL-TXN-REF-ID
092800     MOVE SPACE             TO CL-TXN-NOTE
092900     MOVE WS-GEN-TIMESTAMP  TO CL-TXN-CREATED-TS
093000
093100     WRITE CL-TXN-RECORD
093200         INVALID KEY CONTINUE
093300     END-WRITE
093400
093500     ADD 1 TO WN-REQUESTS-ACCEPTED
093600     .
093700**********************************************************
093800 G0300-BUILD-TIMESTAMP.
093900
094000     ACCEPT WS-CURR-DATE-6 FROM DATE
094100     ACCEPT WS-CURR-TIME-8 FROM TIME
094200
094300*    Y2K WINDOW - SAME AS CHIPLOG - REQ CG-166
094400     IF WS-CD-YY < 50                                                CG166
094500         MOVE 20 TO WS-CENTURY-PREFIX
094600     ELSE
094700         MOVE 19 TO WS-CENTURY-PREFIX
094800     END-IF
094900
095000     MOVE WS-CENTURY-PREFIX TO WS-FY-CENTURY
095100     MOVE WS-CD-YY          TO WS-FY-YEAR-OF-CENTURY
095200
095300     MOVE WS-FULL-YEAR      TO WT-YEAR
095400     MOVE WS-CD-MM          TO WT-MONTH
095500     MOVE WS-CD-DD          TO WT-DAY
095600     MOVE WS-CT-HH          TO WT-HOUR
095700     MOVE WS-CT-MM          TO WT-MINUTE
095800     MOVE WS-CT-SS          TO WT-SECOND
095900     MOVE WS-CT-CS          TO WT-HUNDREDTH
096000     .
096100**********************************************************
096200 G0400-GENERATE-TXN-ID.
096300
096400     ADD 1 TO WN-TXN-SEQUENCE
096500     ACCEPT WS-CURR-DATE-6 FROM DATE
096600     ACCEPT WS-CURR-TIME-8 FROM TIME
096700
096800     MOVE WS-CURR-DATE-6-NUM TO WG-DATE6
096900     MOVE WS-CURR-TIME-8-NUM TO WG-TIME8
097000     MOVE WN-TXN-SEQUENCE    TO WG-SEQ
097100     .
097200**********************************************************
097300 G0500-WRITE-RESULT-LINE.
097400
097500     CALL 'CHIPLOG' USING wc-log-text
097600     MOVE SPACE TO wc-log-text
097700     .
097800**********************************************************
097900 G0600-BUILD-REJECT-LINE.
098000
098100     MOVE wr-reject-message TO wc-log-text
098200     .
098300**********************************************************
098400 G0700-EDIT-BALANCE.
098500
098600     MOVE CL-ACCT-BALANCE TO WD-BALANCE-EDIT
098700     .
098800**********************************************************
098900 Z0100-TERMINATE.
099000
099100     IF CL-TRACE-ON
099200         MOVE WN-REQUESTS-READ     TO WD-COUNT9-EDIT-A
099300         MOVE WN-REQUESTS-ACCEPTED TO WD-COUNT9-EDIT-B
099400         MOVE SPACE TO wc-log-text
099500         STRING 'TRACE|CHIPLDGR ENDED|READ='
099600                 WD-COUNT9-EDIT-A '|POSTED='
099700                 WD-COUNT9-EDIT-B
099800                 DELIMITED BY SIZE INTO wc-log-text
099900         PERFORM G0500-WRITE-RESULT-LINE
100000     END-IF
100100
100200     CLOSE CL-OPREQ-FILE
100300           CL-ACCOUNT-FILE
100400           CL-OPENBET-FILE
100500           CL-JOURNAL-FILE
100600     .
