000100*
000200*  Working storage data structure for the ledger reject/
000300*  diagnostic routine.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000700*
000800*  1994-11-30 TH  Reworked from the old DB2/DSNTIAR layout for
000900*                 the chip ledger - no SQLCODE here, just the
001000*                 cage's own reject reasons (req CG-131).
001100*  2001-09-05 RMK Dropped the leftover DSNTIAR-shaped fields
001200*                 (cage-reject-text/crt-message table, crt-
001300*                 length, cage-reject-line-length, wc-msg-
001400*                 tblcurs, wc-msg-srcfile) - carried over from
001500*                 the old DB2 layout in the CG-131 rework and
001600*                 never once moved to or from by CHIPLDGR or
001700*                 LEDGERRPT.  the cage has no cursor or source
001800*                 file to report.  req CG-179.
001900*  2001-10-02 RMK Widened wc-log-text from 80 to 280 bytes - the
002000*                 history detail line and the payout result line
002100*                 both build a message longer than 80 bytes once
002200*                 every journal field the cage asked for is
002300*                 STRINGed in, and STRING was silently truncating
002400*                 at the old field size.  CHIPLOG's LK-LOG-TEXT
002500*                 and CL-RESULTS-LINE widened to match - see
002600*                 that program's change log.  req CG-181.
002700*
002800 01  wc-log-text             PIC X(280)    VALUE SPACE.
002900 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
003000 01  wr-reject-handler.
003100     05  wr-reject-message.
003200         10  wc-reject-reason    PIC X(9)  VALUE 'REJECTED:'.
003300         10  wc-msg-reason-code  PIC X(2)  VALUE SPACE.
003400             88  cl-reason-invalid-amount    VALUE '01'.
003500             88  cl-reason-insuff-funds      VALUE '02'.
003600             88  cl-reason-player-not-found  VALUE '03'.
003700             88  cl-reason-txn-not-found     VALUE '04'.
003800             88  cl-reason-bad-result-code   VALUE '05'.
003900         10  FILLER              PIC X(1)  VALUE '|'.
004000         10  wc-msg-para         PIC X(30) VALUE SPACE.
