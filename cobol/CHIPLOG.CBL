000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CHIPLOG.
000300 AUTHOR. T HALVORSEN.
000400 INSTALLATION. SWARM BLACKJACK - CAGE SYSTEMS.
000500 DATE-WRITTEN. 1988-06-22.
000600 DATE-COMPILED.
000700 SECURITY. CAGE INTERNAL USE ONLY.
000800*
000900* Purpose: Append one formatted result line, stamped with the
001000*          date and time of posting, to the cage's operation
001100*          results stream.  Called once per operation request
001200*          from CHIPLDGR after a request has been accepted or
001300*          rejected.  Modelled on the old sqllog utility - one
001400*          record in, one line appended, file closed again.
001500*
001600*---------------------------------------------------------
001700* CHANGE LOG
001800*---------------------------------------------------------
001900* 1988-06-22 TH   INITIAL VERSION - CARVED OUT OF SQLLOG SO
002000*                 THE CAGE LEDGER DID NOT NEED SQLCA.
002100* 1988-09-03 TH   RESULTS FILE NAME PARAMETERIZED VIA THE
002200*                 STANDARD 'data/' WORKING DIRECTORY - CAGE
002300*                 WAS WRITING OVER THE OPERATOR'S SCRATCH
002400*                 COPY.  REQ CG-041.
002500* 1990-07-10 RMK  WIDENED CL-RESULTS-POST TO 132 CHARACTERS
002600*                 SO THE EXPORT SUMMARY LINE WOULD NOT
002700*                 TRUNCATE.  REQ CG-097.
002800* 1994-11-30 TH   RECORD COUNT ADDED TO 88-LEVEL LIST FOR THE
002900*                 NIGHTLY RECONCILIATION JOB.  REQ CG-131.
003000* 1998-11-16 RMK  Y2K: DATE WAS ACCEPTED AS A BARE YYMMDD
003100*                 AND STAMPED STRAIGHT INTO THE RESULT LINE -
003200*                 A '00' YEAR SORTED BEFORE '99'.  ADDED THE
003300*                 CENTURY WINDOW BELOW (49 AND UNDER IS 20XX,
003400*                 OVER 49 IS 19XX) SO NEW-YEAR RUNS SORT
003500*                 CORRECTLY.  REQ CG-166.
003600* 1999-01-08 TH   CONFIRMED CG-166 FIX AGAINST THE 1999/2000
003700*                 TURNOVER TEST DECK.  NO FURTHER CHANGES.
003800* 1999-03-22 PB   LK-LOG-TEXT WAS DECLARED 120 BYTES BUT THE
003900*                 CALLER'S BUFFER (WC-LOG-TEXT, Z0900 COPYBOOK)
004000*                 IS ONLY 80 - LINKAGE WAS READING 40 BYTES
004100*                 PAST THE CALLER'S FIELD ON EVERY CALL.
004200*                 MATCHED TO 80 BYTES.  REQ CG-171.
004300* 2001-10-02 RMK  WIDENED LK-LOG-TEXT TO 280 BYTES TO MATCH THE
004400*                 Z0900 WC-LOG-TEXT WIDENING ON THE CHIPLDGR
004500*                 SIDE (CAGE WANTED THE FULL HISTORY ROW AND
004600*                 THE PAYOUT AMOUNT/RETURNED FIGURES IN THE
004700*                 RESULT STREAM, NOT JUST BALANCE).  WIDENED
004800*                 CL-RESULTS-LINE TO 310 BYTES SO THE STAMP
004900*                 PREFIX PLUS THE LARGER LOG TEXT STILL FITS
005000*                 IN ONE STRING.  REQ CG-181.
005100*---------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS CL-DIGIT-CLASS IS '0' THRU '9'.
005600*---------------------------------------------------------
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT OPTIONAL CL-RESULTS-FILE                                 CG041
006000            ASSIGN TO 'data/chipresult.txt'
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS CL-RESULTS-STATUS.
006300
006400**********************************************************
006500 DATA DIVISION.
006600*---------------------------------------------------------
006700 FILE SECTION.
006800 FD  CL-RESULTS-FILE.
006900 01  CL-RESULTS-POST.
007000     05  CL-RESULTS-LINE             PIC X(310).                     CG181
007100     05  FILLER                      PIC X(10).
007200
007300**********************************************************
007400 WORKING-STORAGE SECTION.
007500 01  CL-RESULTS-STATUS               PIC XX.
007600     88  CL-RESULTS-SUCCESSFUL           VALUE '00'.
007700
007800 01  WN-LINES-WRITTEN                PIC S9(9) COMP VALUE ZERO.
007900
008000 01  WS-CURR-DATE-6.
008100     05  WS-CD-YY                    PIC 9(02).
008200     05  WS-CD-MM                    PIC 9(02).
008300     05  WS-CD-DD                    PIC 9(02).
008400 01  WS-CURR-DATE-6-NUM REDEFINES
008500         WS-CURR-DATE-6              PIC 9(06).
008600
008700 01  WS-CURR-TIME-8.
008800     05  WS-CT-HH                    PIC 9(02).
008900     05  WS-CT-MM                    PIC 9(02).
009000     05  WS-CT-SS                    PIC 9(02).
009100     05  WS-CT-CS                    PIC 9(02).
009200 01  WS-CURR-TIME-8-NUM REDEFINES
009300         WS-CURR-TIME-8              PIC 9(08).
009400
009500 01  WS-CENTURY-PREFIX               PIC 9(02) VALUE 19.
009600 01  WS-FULL-YEAR                    PIC 9(04) VALUE ZERO.
009700 01  WS-FULL-YEAR-PARTS REDEFINES
009800         WS-FULL-YEAR.
009900     05  WS-FY-CENTURY               PIC 9(02).
010000     05  WS-FY-YEAR-OF-CENTURY       PIC 9(02).
010100
010200 01  WR-STAMP-PREFIX.
010300     05  WP-YEAR                     PIC 9(04).
010400     05  WP-DASH-1                   PIC X(01) VALUE '-'.
010500     05  WP-MONTH                    PIC 9(02).
010600     05  WP-DASH-2                   PIC X(01) VALUE '-'.
010700     05  WP-DAY                      PIC 9(02).
010800     05  WP-T                        PIC X(01) VALUE 'T'.
010900     05  WP-HOUR                     PIC 9(02).
011000     05  WP-COLON-1                  PIC X(01) VALUE ':'.
011100     05  WP-MINUTE                   PIC 9(02).
011200     05  WP-COLON-2                  PIC X(01) VALUE ':'.
011300     05  WP-SECOND                   PIC 9(02).
011400     05  WP-COMMA                    PIC X(01) VALUE ','.
011500     05  WP-HUNDREDTH                PIC 9(02).
011600     05  WP-PIPE                     PIC X(02) VALUE '| '.
011700     05  FILLER                      PIC X(01) VALUE SPACE.
011800
011900**********************************************************
012000 LINKAGE SECTION.
012100*---------------------------------------------------------
012200 01  LK-LOG-TEXT                     PIC X(280).                     CG181
012300
012400**********************************************************
012500 PROCEDURE DIVISION USING LK-LOG-TEXT.
012600 000-CHIP-LOG.
012700
012800     PERFORM A0100-BUILD-STAMP-PREFIX
012900     PERFORM A0200-APPEND-RESULT-LINE
013000
013100     EXIT PROGRAM
013200     .
013300**********************************************************
013400 A0100-BUILD-STAMP-PREFIX.
013500
013600     ACCEPT WS-CURR-DATE-6 FROM DATE
013700     ACCEPT WS-CURR-TIME-8 FROM TIME
013800
013900*    Y2K WINDOW - REQ CG-166 - SEE CHANGE LOG 1998-11-16
014000     IF WS-CD-YY < 50                                                CG166
014100         MOVE 20 TO WS-CENTURY-PREFIX
014200     ELSE
014300         MOVE 19 TO WS-CENTURY-PREFIX
014400     END-IF
014500
014600     MOVE WS-CENTURY-PREFIX TO WS-FY-CENTURY
014700     MOVE WS-CD-YY          TO WS-FY-YEAR-OF-CENTURY
014800
014900     MOVE WS-FULL-YEAR      TO WP-YEAR
015000     MOVE WS-CD-MM          TO WP-MONTH
015100     MOVE WS-CD-DD          TO WP-DAY
015200     MOVE WS-CT-HH          TO WP-HOUR
015300     MOVE WS-CT-MM          TO WP-MINUTE
015400     MOVE WS-CT-SS          TO WP-SECOND
015500     MOVE WS-CT-CS          TO WP-HUNDREDTH
015600     .
015700**********************************************************
015800 A0200-APPEND-RESULT-LINE.
015900
016000     OPEN EXTEND CL-RESULTS-FILE
016100
016200     IF NOT CL-RESULTS-SUCCESSFUL
016300         OPEN OUTPUT CL-RESULTS-FILE
016400     END-IF
016500
016600     MOVE SPACE TO CL-RESULTS-LINE
016700     STRING WR-STAMP-PREFIX LK-LOG-TEXT
016800             DELIMITED BY SIZE INTO CL-RESULTS-LINE
016900
017000     WRITE CL-RESULTS-POST
017100     ADD 1 TO WN-LINES-WRITTEN
017200
017300     CLOSE CL-RESULTS-FILE
017400     .
